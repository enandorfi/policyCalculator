000100       * ==============================================================   
000200       * QUOTEREC  -  QUOTE REQUEST / QUOTE OUTPUT RECORD LAYOUTS         
000300       * ==============================================================   
000400       * RECORD LAYOUTS FOR THE INSURANCE RATE QUOTATION ENGINE.          
000500       * ONE QUOTE-REQUEST-REC IS READ PER RATING RUN.  FOR EVERY         
000600       * COVER REQUESTED THE ENGINE PRODUCES ONE QUOTE-OUT-REC FOR        
000700       * EACH ALLOWED VALUE / EXCESS COMBINATION PRICED.                  
000800       * ==============================================================   
000900       * CHANGE LOG                                                       
001000       * ----------                                                       
001100       * 14/03/1986  DKM  002  INITIAL LAYOUT - BUNDLE SECTIONS ONLY      
001200       * 02/09/1987  DKM  011  ADDED NAMED-ITEM-SPEC REPEATING GROUP      
001300       * 21/01/1991  RFT  024  WIDENED NAMED-ITEM-SPEC TO X(40)           
001400       * 09/11/1998  CJH  Y2K  REVIEWED FOR CENTURY COMPLIANCE - NO       
001500       *                       DATE FIELDS PRESENT, NO CHANGE REQD        
001600       * 17/06/2003  PLS  041  QUOTE-OUT-REC WIDENED FOR COVER-KEY        
001700       * ==============================================================   
001800       *                                                                  
001900        01  QUOTE-REQUEST-WS.                                             
002000       * THE RATING REQUEST - ONE RISK SCORE, THE LIST OF BUNDLE          
002100       * SECTIONS REQUESTED, AND THE LIST OF NAMED-ITEM SPECS.            
002200            05  WQR-RISK-SCORE          PIC S9(5)V9(2).                   
002300            05  WQR-BUNDLE-COUNT        PIC 9(02).                        
002400            05  WQR-BUNDLE-SECTIONS.                                      
002500                10  WQR-BUNDLE-SECTION OCCURS 20 TIMES                    
002600                                        PIC X(20).                        
002700            05  WQR-NAMED-ITEM-COUNT    PIC 9(02).                        
002800            05  WQR-NAMED-ITEM-SPECS.                                     
002900                10  WQR-NAMED-ITEM-SPEC OCCURS 20 TIMES                   
003000                                        PIC X(40).                        
003100            05  FILLER                  PIC X(09).                        
003200       *                                                                  
003300       * ==============================================================   
003400        01  QUOTE-OUT-WS.                                                 
003500       * ONE PRICED QUOTE - THE COVER IT BELONGS TO, THE VALUE /          
003600       * EXCESS COMBINATION PRICED, AND THE COMPUTED PREMIUM.             
003700            05  WQT-COVER-KEY           PIC X(44).                        
003800            05  WQT-VALUE               PIC 9(07).                        
003900            05  WQT-EXCESS              PIC 9(05).                        
004000            05  WQT-PRICE               PIC S9(07)V9(05).                 
004100            05  FILLER                  PIC X(02).                        
