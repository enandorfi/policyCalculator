000100        IDENTIFICATION DIVISION.                                          
000200        PROGRAM-ID.    QUOTEPRO.                                          
000300        AUTHOR.        D K MARSHALL.                                      
000400        INSTALLATION.  GUARDIAN MUTUAL INSURANCE - EDP DIVISION.          
000500        DATE-WRITTEN.  14/03/1986.                                        
000600        DATE-COMPILED. 14/03/1986.                                        
000700        SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.          
000800       * ==============================================================   
000900       * QUOTEPRO  -  INSURANCE RATE QUOTATION ENGINE                     
001000       * ==============================================================   
001100       * THIS PROGRAM READS ONE QUOTE-REQUEST AND PRODUCES THE FULL       
001200       * MATRIX OF PRICED QUOTES FOR EVERY COVER REQUESTED - A            
001300       * BUNDLE QUOTE SET FOR EACH REQUESTED SECTION (GENERAL OR          
001400       * JEWELRY) ACROSS ALL OF THAT SECTIONS SUM-INSURED / EXCESS        
001500       * OPTIONS, AND A NAMED-ITEM QUOTE SET FOR EACH REQUESTED           
001600       * ITEM ACROSS ITS SECTIONS EXCESS OPTIONS.  THE REQUEST IS         
001700       * REJECTED AS A WHOLE IF THE RISK SCORE, THE COVER LISTS, A        
001800       * BUNDLE SECTION, OR A NAMED-ITEM SPEC FAILS VALIDATION.           
001900       * ==============================================================   
002000       * CHANGE LOG                                                       
002100       * ----------                                                       
002200       * 14/03/1986  DKM  002  INITIAL VERSION - BUNDLE QUOTES ONLY,      
002300       *                       GENERAL AND JEWELRY SECTIONS ONLY.         
002400       * 02/09/1987  DKM  011  ADDED NAMED-ITEM QUOTE GENERATION AND      
002500       *                       THE ELECTRONICS / BICYCLES SECTIONS.       
002600       * 30/04/1989  DKM  017  CORRECTED ROUNDING ON 400-SERIES           
002700       *                       PRICE COMPUTE - WAS TRUNCATING.            
002800       * 21/01/1991  RFT  024  NAMED-ITEM SPEC NOW PARSED WITH            
002900       *                       UNSTRING INSTEAD OF FIXED SUBSTRING.       
003000       * 18/08/1993  RFT  029  ADDED FILE STATUS CHECKING ON OPEN OF      
003100       *                       QUOTE-REQ-FILE AND QUOTE-OUT-FILE.         
003200       * 05/02/1995  LMP  033  SECTION TABLE MOVED OUT OF 300- AND        
003300       *                       INTO ITS OWN 100-LOAD-SECTION-TABLE.       
003400       * 14/07/1996  LMP  036  VALIDATION MESSAGES ALIGNED WITH THE       
003500       *                       WORDING USED BY THE QUOTING SCREEN.        
003600       * 09/11/1998  CJH  Y2K  REVIEWED FOR CENTURY COMPLIANCE - NO       
003700       *                       DATE ARITHMETIC IS PERFORMED, ONLY         
003800       *                       WS-RUN-DATE IS DISPLAYED FOR THE LOG.      
003900       * 22/03/1999  CJH  Y2K  RETESTED WITH CENTURY-WRAP RUN DATES       
004000       *                       PER EDP STANDARDS MEMO 98-114.             
004100       * 17/06/2003  PLS  041  COVER-KEY WIDENED IN QUOTEREC; NO          
004200       *                       LOGIC CHANGE IN THIS PROGRAM.              
004300       * 11/10/2007  PLS  048  ITEM VALUE NOW JUSTIFIED RIGHT AND         
004400       *                       ZERO-FILLED BEFORE THE NUMERIC TEST.       
004500       * 23/05/2012  GHN  055  ADDED WS-CALC-PRICE-X DUMP REDEFINES       
004600       *                       FOR ABEND DIAGNOSIS ON BAD QUOTES.         
004700       * 30/01/2014  GHN  061  520-PARSE-ITEM-SPEC WAS UNSTRINGING        
004800       *                       DIRECT INTO THE JUSTIFIED-RIGHT VALUE      
004900       *                       FIELD - UNSTRING DOES NOT HONOUR           
005000       *                       JUSTIFIED RIGHT ON ITS RECEIVERS, SO       
005100       *                       THE FIELD CAME BACK BLANK AND EVERY        
005200       *                       NAMED-ITEM SPEC WAS BEING REJECTED.        
005300       *                       NOW UNSTRUNG INTO A PLAIN RAW FIELD        
005400       *                       WITH ITS LENGTH CAPTURED BY COUNT IN,      
005500       *                       THEN MOVED (NOT UNSTRUNG) INTO THE         
005600       *                       JUSTIFIED-RIGHT FIELD FOR ZERO-FILL.       
005700       *                       ALSO CORRECTED 600-COMPUTE-QUOTE-PRICE,    
005800       *                       WHICH RAN THE EXCESS/VALUE RATIO           
005900       *                       THROUGH A ONE-INTEGER-DIGIT FIELD AND      
006000       *                       OVERFLOWED SILENTLY WHENEVER THAT          
006100       *                       RATIO REACHED 10 OR MORE - THE PRICE       
006200       *                       IS NOW COMPUTED DIRECTLY IN ONE            
006300       *                       COMPUTE, PER THE RATING SPECIFICATION,     
006400       *                       WITH NO INTERMEDIATE RATIO FIELD TO        
006500       *                       OVERFLOW.  COMP COUNTERS ALSO GIVEN        
006600       *                       THE SYNC CLAUSE TO MATCH EDP STANDARD      
006700       *                       COPYBOOK WC-01 FOR BINARY ALIGNMENT.       
006800       * ==============================================================   
006900       *                                                                  
007000        ENVIRONMENT DIVISION.                                             
007100        CONFIGURATION SECTION.                                            
007200       * STILL TARGETING THE 370 - THE ENGINE DOES NO FLOATING            
007300       * POINT WORK, SO THE OBJECT COMPUTER CLAUSE IS UNCHANGED           
007400       * FROM THE CLAIMS SYSTEM THIS PROGRAM WAS BUILT FROM.              
007500        SOURCE-COMPUTER.   IBM-370.                                       
007600        OBJECT-COMPUTER.   IBM-370.                                       
007700        SPECIAL-NAMES.                                                    
007800       * C01 RESERVED FOR A TOP-OF-FORM CONTROL CHARACTER - NOT           
007900       * CURRENTLY USED, THIS RATING RUN PRODUCES NO PRINTED              
008000       * REPORT, BUT KEPT FOR CONSISTENCY WITH THE OTHER EDP              
008100       * BATCH PROGRAMS THAT SHARE THIS SPECIAL-NAMES PARAGRAPH.          
008200            C01 IS TOP-OF-FORM.                                           
008300        INPUT-OUTPUT SECTION.                                             
008400        FILE-CONTROL.                                                     
008500       * THE RATING REQUEST, ONE RECORD PER RUN, READ IN 200-             
008600       * READ-REQUEST.  LOGICAL NAME INQUOTE IS SUPPLIED BY THE           
008700       * JCL DD STATEMENT AT RUN TIME.                                    
008800            SELECT QUOTE-REQ-FILE  ASSIGN   TO INQUOTE                    
008900               FILE STATUS  IS  FS-STAT-REQUEST.                          
009000       *                                                                  
009100       * ONE QUOTE-OUT-REC WRITTEN FOR EVERY VALUE/EXCESS                 
009200       * COMBINATION PRICED.  LOGICAL NAME OUTQUOTE, ALSO SUPPLIED        
009300       * BY JCL.                                                          
009400            SELECT QUOTE-OUT-FILE  ASSIGN   TO OUTQUOTE                   
009500               FILE STATUS  IS  FS-STAT-QUOTE.                            
009600       *                                                                  
009700        DATA DIVISION.                                                    
009800        FILE SECTION.                                                     
009900       * 1220 BYTES COVERS THE RISK SCORE, THE BUNDLE COUNT AND           
010000       * ITS 20-ENTRY OCCURS TABLE, AND THE NAMED-ITEM COUNT AND          
010100       * ITS OWN 20-ENTRY OCCURS TABLE - SEE QUOTEREC FOR THE             
010200       * FULL LAYOUT, COPIED INTO WORKING-STORAGE BELOW.                  
010300        FD  QUOTE-REQ-FILE                                                
010400            RECORDING MODE IS F                                           
010500            BLOCK CONTAINS 0 RECORDS                                      
010600            RECORD CONTAINS 1220 CHARACTERS                               
010700            DATA RECORD IS QUOTE-REQUEST-REC.                             
010800        01  QUOTE-REQUEST-REC                   PIC X(1220).              
010900       *                                                                  
011000       * 70 BYTES - ONE PRICED QUOTE, COVER KEY PLUS THE VALUE,           
011100       * EXCESS AND PRICE THAT WERE PRICED FOR IT.                        
011200        FD  QUOTE-OUT-FILE                                                
011300            RECORDING MODE IS F                                           
011400            BLOCK CONTAINS 0 RECORDS                                      
011500            RECORD CONTAINS 70 CHARACTERS                                 
011600            DATA RECORD IS QUOTE-OUT-REC.                                 
011700        01  QUOTE-OUT-REC                       PIC X(70).                
011800       *                                                                  
011900        WORKING-STORAGE SECTION.                                          
012000       * STANDALONE WORK ITEMS - A SUBSCRIPT AND A SWITCH DECLARED        
012100       * AT THE 77 LEVEL PER EDP STANDARDS, NOT PART OF ANY GROUP.        
012200       * SYNC IS CARRIED ON EVERY COMP ITEM IN THIS PROGRAM, PER          
012300       * EDP STANDARD COPYBOOK WC-01, SO BINARY FIELDS LAND ON A          
012400       * WORD BOUNDARY AND ARE NOT UNPACKED A BYTE AT A TIME.             
012500        77  WS-PART-COUNT              PIC S9(4) COMP SYNC VALUE 0.       
012600        77  SW-REQUEST-STATUS          PIC X     VALUE 'N'.               
012700            88  REQUEST-REJECTED              VALUE 'Y'.                  
012800            88  REQUEST-ACCEPTED              VALUE 'N'.                  
012900       *                                                                  
013000       * COUNTERS AND SUBSCRIPTS - ALL BINARY FOR SPEED.  WS-QUOTE-       
013100       * COUNT IS THE RUN TOTAL PRINTED BY 900-TERMINATE; THE FOUR        
013200       * -IDX FIELDS ARE THE PERFORM VARYING SUBSCRIPTS FOR THE           
013300       * BUNDLE, VALUE, EXCESS AND NAMED-ITEM LOOPS RESPECTIVELY.         
013400        01  WS-CONTADORES.                                                
013500            05  WS-QUOTE-COUNT             PIC S9(8) COMP SYNC VALUE 0.   
013600            05  WS-BUNDLE-IDX              PIC S9(4) COMP SYNC VALUE 0.   
013700            05  WS-VALUE-IDX               PIC S9(4) COMP SYNC VALUE 0.   
013800            05  WS-EXCESS-IDX              PIC S9(4) COMP SYNC VALUE 0.   
013900            05  WS-ITEM-IDX                PIC S9(4) COMP SYNC VALUE 0.   
014000            05  FILLER                     PIC X(04).                     
014100       *                                                                  
014200       * FILE STATUS CODES - CHECKED ONCE EACH, ON OPEN, IN 000-          
014300       * HOUSEKEEPING.  NEITHER FILE IS READ OR WRITTEN AGAIN ONCE        
014400       * OPENED SUCCESSFULLY UNTIL THE NORMAL READ/WRITE VERBS RUN.       
014500        01  SW-SWITCHE-VARS.                                              
014600            05  FS-STAT-REQUEST             PIC X(02).                    
014700                88  REQUEST-FILE-OK               VALUE '00'.             
014800            05  FS-STAT-QUOTE               PIC X(02).                    
014900                88  QUOTE-FILE-OK                 VALUE '00'.             
015000            05  FILLER                      PIC X(06).                    
015100       *                                                                  
015200       * REJECTION MESSAGE TEXT - THE SWITCH ABOVE CARRIES THE            
015300       * REJECT/ACCEPT STATE FOR THE REQUEST, THIS FIELD CARRIES THE      
015400       * REASON TEXT TO BE LOGGED OR RETURNED TO THE QUOTING SCREEN.      
015500        01  WS-ERROR-AREA.                                                
015600            05  WS-ERROR-MSG               PIC X(60)  VALUE SPACES.       
015700            05  FILLER                     PIC X(06)  VALUE SPACES.       
015800       *                                                                  
015900       * SHARED RISK QUOTIENT - COMPUTED ONCE PER REQUEST                 
016000        01  WS-RISK-VARS.                                                 
016100            05  WS-RISK-QUOTIENT           PIC S9V9(7) VALUE ZERO.        
016200            05  FILLER                     PIC X(05)  VALUE SPACES.       
016300       *                                                                  
016400       * WORK AREA FOR ONE VALUE/EXCESS COMBINATION BEING PRICED.         
016500       * THE PRICE IS COMPUTED DIRECTLY FROM VALUE AND EXCESS IN          
016600       * 600-COMPUTE-QUOTE-PRICE - NO INTERMEDIATE EXCESS/VALUE           
016700       * RATIO FIELD IS CARRIED HERE ANY MORE (SEE THE 30/01/2014         
016800       * CHANGE LOG ENTRY ABOVE - A NARROW RATIO FIELD USED TO            
016900       * OVERFLOW SILENTLY ONCE EXCESS REACHED TEN TIMES VALUE).          
017000        01  WS-CALC-VARS.                                                 
017100            05  WS-CALC-VALUE              PIC 9(07)   VALUE ZERO.        
017200            05  WS-CALC-EXCESS             PIC 9(05)   VALUE ZERO.        
017300            05  WS-CALC-MULT               PIC 9V9(4)  VALUE ZERO.        
017400            05  WS-CALC-PRICE              PIC S9(07)V9(05) VALUE ZERO.   
017500            05  WS-CALC-PRICE-X REDEFINES WS-CALC-PRICE                   
017600                PIC X(12).                                                
017700            05  FILLER                     PIC X(04)  VALUE SPACES.       
017800       *                                                                  
017900       * WORK AREA FOR PARSING ONE NAMED-ITEM-SPEC NAME:SECTION:VALUE     
018000       * - UNSTRUNG ON THE COLON INTO UP TO 5 PARTS SO A SPEC WITH        
018100       * TOO FEW PARTS IS DETECTED (WS-PART-COUNT COMES BACK LOW).        
018200       * WS-ITEM-VALUE-RAW CATCHES THE VALUE PART LEFT-JUSTIFIED,         
018300       * THE WAY UNSTRING ALWAYS DELIVERS IT, WITH ITS LENGTH IN          
018400       * WS-ITEM-VALUE-LEN.  IT IS THEN MOVED - NOT UNSTRUNG - INTO       
018500       * WS-ITEM-VALUE-X SO THE JUSTIFIED RIGHT CLAUSE BELOW TAKES        
018600       * EFFECT; UNSTRING DOES NOT HONOUR JUSTIFIED RIGHT ON ITS          
018700       * OWN RECEIVING FIELDS, ONLY AN ORDINARY MOVE DOES.                
018800        01  WS-ITEM-PARSE-VARS.                                           
018900            05  WS-ITEM-NAME                PIC X(20) VALUE SPACES.       
019000            05  WS-ITEM-SECTION             PIC X(20) VALUE SPACES.       
019100            05  WS-ITEM-VALUE-RAW           PIC X(10) VALUE SPACES.       
019200            05  WS-ITEM-VALUE-LEN           PIC S9(4) COMP SYNC VALUE 0.  
019300            05  WS-ITEM-VALUE-X             PIC X(10) VALUE SPACES        
019400                JUSTIFIED RIGHT.                                          
019500            05  WS-ITEM-VALUE-N REDEFINES WS-ITEM-VALUE-X                 
019600                PIC 9(10).                                                
019700            05  WS-ITEM-EXTRA-4             PIC X(10) VALUE SPACES.       
019800            05  WS-ITEM-EXTRA-5             PIC X(10) VALUE SPACES.       
019900            05  FILLER                      PIC X(04) VALUE SPACES.       
020000       *                                                                  
020100       * RUN DATE FOR THE STARTUP BANNER - LOGGED, NOT CALCULATED ON.     
020200       * WS-RUN-DATE-PARTS IS A SECOND REDEFINES OF THE SAME SIX          
020300       * BYTES, BROKEN OUT INTO YY/MM/DD SO A FUTURE ENHANCEMENT          
020400       * CAN REPORT THE RUN DATE IN A READABLE FORM WITHOUT ANY           
020500       * DATE ARITHMETIC BEING ADDED TO THIS PROGRAM.                     
020600        01  WS-RUN-DATE-AREA.                                             
020700            05  WS-RUN-DATE                 PIC 9(06) VALUE ZERO.         
020800            05  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE.                  
020900                10  WS-RUN-YY             PIC 9(02).                      
021000                10  WS-RUN-MM             PIC 9(02).                      
021100                10  WS-RUN-DD             PIC 9(02).                      
021200            05  FILLER                      PIC X(04) VALUE SPACES.       
021300       *                                                                  
021400       * FIXED RATING TABLE - THE FOUR SECTIONS WITH A DEFINED            
021500       * MULTIPLIER, WHICH OF THEM SUPPORT A BUNDLE COVER, THEIR          
021600       * BUNDLE SUM-INSURED OPTIONS (GENERAL AND JEWELRY ONLY) AND        
021700       * THEIR EXCESS OPTIONS.  LOADED ONCE PER RUN BY                    
021800       * 100-LOAD-SECTION-TABLE - SEE PARA 100 FOR THE SOURCE VALUES.     
021900        01  WS-SECTION-TABLE.                                             
022000       * FOUR ENTRIES, NO MORE - GENERAL, JEWELRY, ELECTRONICS,           
022100       * BICYCLES, IN THAT ORDER.  INDEXED BY WS-SECT-IDX SO BOTH         
022200       * 415 (BUNDLE LOOKUP) AND 420 (NAMED-ITEM LOOKUP) CAN SEARCH       
022300       * IT WITHOUT DUPLICATING THE TABLE DEFINITION.                     
022400            05  WS-SECTION-ENTRY OCCURS 4 TIMES                           
022500                INDEXED BY WS-SECT-IDX.                                   
022600                10  WS-SECTION-NAME         PIC X(20).                    
022700                10  WS-SECTION-MULT         PIC 9V9(4).                   
022800                10  WS-SECTION-BUNDLE-SW    PIC X.                        
022900                    88  SECTION-HAS-BUNDLE          VALUE 'Y'.            
023000                    88  SECTION-NO-BUNDLE           VALUE 'N'.            
023100                10  WS-SECTION-VALUE-CNT    PIC 9.                        
023200       * VALUE-OPT IS ONLY POPULATED FOR THE TWO BUNDLE-ELIGIBLE          
023300       * SECTIONS - ELECTRONICS AND BICYCLES LEAVE IT AT ZEROS WITH       
023400       * A ZERO COUNT, SINCE THEY NEVER GO THROUGH 430.                   
023500                10  WS-SECTION-VALUE-OPT    OCCURS 5 TIMES                
023600                    PIC 9(07).                                            
023700                10  WS-SECTION-EXCESS-CNT   PIC 9.                        
023800                10  WS-SECTION-EXCESS-OPT   OCCURS 5 TIMES                
023900                    PIC 9(05).                                            
024000                10  FILLER                  PIC X(05).                    
024100       *                                                                  
024200       * QUOTE-REQUEST-WS AND QUOTE-OUT-WS ARE DEFINED IN COPYBOOK        
024300       * QUOTEREC - SEE THAT MEMBER FOR THE FULL FIELD LAYOUT OF          
024400       * BOTH THE INPUT REQUEST AND THE OUTPUT QUOTE RECORD.              
024500        COPY QUOTEREC.                                                    
024600       *                                                                  
024700        PROCEDURE DIVISION.                                               
024800       * MAINLINE - EACH STAGE IS GUARDED BY REQUEST-ACCEPTED SO A        
024900       * REJECTION ANYWHERE UPSTREAM SKIPS STRAIGHT THROUGH TO            
025000       * 900-TERMINATE WITHOUT GENERATING ANY QUOTES AT ALL.              
025100            PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                       
025200            IF REQUEST-ACCEPTED                                           
025300                PERFORM 300-VALIDATE-REQUEST THRU 300-EXIT                
025400            END-IF.                                                       
025500            IF REQUEST-ACCEPTED                                           
025600                PERFORM 400-GENERATE-BUNDLE-QUOTES THRU 400-EXIT          
025700            END-IF.                                                       
025800            IF REQUEST-ACCEPTED                                           
025900                PERFORM 500-GENERATE-NAMED-ITEM-QUOTES THRU 500-EXIT      
026000            END-IF.                                                       
026100            PERFORM 900-TERMINATE THRU 900-EXIT.                          
026200            GOBACK.                                                       
026300       *                                                                  
026400       * 000-HOUSEKEEPING  -  OPEN BOTH FILES AND LOAD THE FIXED          
026500       * SECTION TABLE BEFORE THE ONE REQUEST RECORD IS READ.             
026600        000-HOUSEKEEPING.                                                 
026700            DISPLAY 'QUOTEPRO - RATE QUOTATION RUN STARTING'.             
026800            ACCEPT  WS-RUN-DATE FROM DATE.                                
026900            DISPLAY 'RUN DATE (YYMMDD) .. ' WS-RUN-DATE.                  
027000            OPEN INPUT  QUOTE-REQ-FILE.                                   
027100            IF NOT REQUEST-FILE-OK                                        
027200                DISPLAY 'ERROR OPENING QUOTE-REQ-FILE'                    
027300                DISPLAY 'FILE STATUS = ' FS-STAT-REQUEST                  
027400                MOVE 'UNABLE TO OPEN QUOTE REQUEST FILE' TO WS-ERROR-MSG  
027500                SET REQUEST-REJECTED TO TRUE                              
027600                GO TO 000-EXIT                                            
027700            END-IF.                                                       
027800       *                                                                  
027900            OPEN OUTPUT QUOTE-OUT-FILE.                                   
028000            IF NOT QUOTE-FILE-OK                                          
028100                DISPLAY 'ERROR OPENING QUOTE-OUT-FILE'                    
028200                DISPLAY 'FILE STATUS = ' FS-STAT-QUOTE                    
028300                MOVE 'UNABLE TO OPEN QUOTE OUTPUT FILE' TO WS-ERROR-MSG   
028400                SET REQUEST-REJECTED TO TRUE                              
028500                GO TO 000-EXIT                                            
028600            END-IF.                                                       
028700       *                                                                  
028800            PERFORM 100-LOAD-SECTION-TABLE THRU 100-EXIT.                 
028900            PERFORM 200-READ-REQUEST      THRU 200-EXIT.                  
029000        000-EXIT.                                                         
029100            EXIT.                                                         
029200       *                                                                  
029300       * ==============================================================   
029400       * 100-LOAD-SECTION-TABLE  -  BUSINESS RULES 3 THRU 6.  THE         
029500       * SECTION TABLE IS SMALL AND FIXED SO IT IS LOADED HERE BY         
029600       * MOVE RATHER THAN READ FROM A FILE OR A DATABASE TABLE.           
029700       * ==============================================================   
029800        100-LOAD-SECTION-TABLE.                                           
029900       * ENTRY 1 - GENERAL.  LOWEST MULTIPLIER OF THE FOUR SECTIONS,      
030000       * BUNDLE-ELIGIBLE, FOUR SUM-INSURED OPTIONS AND THREE EXCESS       
030100       * OPTIONS PER BUSINESS RULES 4 AND 5.                              
030200            MOVE 'GENERAL'             TO WS-SECTION-NAME  (1).           
030300            MOVE 0.1000                 TO WS-SECTION-MULT  (1).          
030400            SET SECTION-HAS-BUNDLE (1)  TO TRUE.                          
030500            MOVE 4                      TO WS-SECTION-VALUE-CNT  (1).     
030600            MOVE 02500 TO WS-SECTION-VALUE-OPT  (1,1).                    
030700            MOVE 05000 TO WS-SECTION-VALUE-OPT  (1,2).                    
030800            MOVE 10000 TO WS-SECTION-VALUE-OPT  (1,3).                    
030900            MOVE 15000 TO WS-SECTION-VALUE-OPT  (1,4).                    
031000            MOVE 3                      TO WS-SECTION-EXCESS-CNT  (1).    
031100            MOVE 00200 TO WS-SECTION-EXCESS-OPT (1,1).                    
031200            MOVE 00300 TO WS-SECTION-EXCESS-OPT (1,2).                    
031300            MOVE 00400 TO WS-SECTION-EXCESS-OPT (1,3).                    
031400       *                                                                  
031500       * ENTRY 2 - JEWELRY.  HIGHEST MULTIPLIER OF THE FOUR - JEWELRY     
031600       * IS THE MOST EXPENSIVE SECTION TO COVER - BUNDLE-ELIGIBLE,        
031700       * FIVE SUM-INSURED OPTIONS AND THREE EXCESS OPTIONS.               
031800            MOVE 'JEWELRY'             TO WS-SECTION-NAME  (2).           
031900            MOVE 2.0000                 TO WS-SECTION-MULT  (2).          
032000            SET SECTION-HAS-BUNDLE (2)  TO TRUE.                          
032100            MOVE 5                      TO WS-SECTION-VALUE-CNT  (2).     
032200            MOVE 01000 TO WS-SECTION-VALUE-OPT  (2,1).                    
032300            MOVE 02000 TO WS-SECTION-VALUE-OPT  (2,2).                    
032400            MOVE 03000 TO WS-SECTION-VALUE-OPT  (2,3).                    
032500            MOVE 04000 TO WS-SECTION-VALUE-OPT  (2,4).                    
032600            MOVE 05000 TO WS-SECTION-VALUE-OPT  (2,5).                    
032700            MOVE 3                      TO WS-SECTION-EXCESS-CNT  (2).    
032800            MOVE 00100 TO WS-SECTION-EXCESS-OPT (2,1).                    
032900            MOVE 00200 TO WS-SECTION-EXCESS-OPT (2,2).                    
033000            MOVE 00300 TO WS-SECTION-EXCESS-OPT (2,3).                    
033100       *                                                                  
033200       * ENTRY 3 - ELECTRONICS.  NO BUNDLE COVER FOR THIS SECTION,        
033300       * PER BUSINESS RULE 3 - IT ONLY APPEARS AS A NAMED-ITEM            
033400       * SECTION, SO THE VALUE-OPT TABLE IS LEFT EMPTY (CNT = 0).         
033500            MOVE 'ELECTRONICS'         TO WS-SECTION-NAME  (3).           
033600            MOVE 1.0000                 TO WS-SECTION-MULT  (3).          
033700            SET SECTION-NO-BUNDLE  (3)  TO TRUE.                          
033800            MOVE 0                      TO WS-SECTION-VALUE-CNT  (3).     
033900            MOVE 5                      TO WS-SECTION-EXCESS-CNT  (3).    
034000            MOVE 00100 TO WS-SECTION-EXCESS-OPT (3,1).                    
034100            MOVE 00200 TO WS-SECTION-EXCESS-OPT (3,2).                    
034200            MOVE 00300 TO WS-SECTION-EXCESS-OPT (3,3).                    
034300            MOVE 00400 TO WS-SECTION-EXCESS-OPT (3,4).                    
034400            MOVE 00500 TO WS-SECTION-EXCESS-OPT (3,5).                    
034500       *                                                                  
034600       * ENTRY 4 - BICYCLES.  NO BUNDLE COVER, SAME AS ELECTRONICS -      
034700       * NAMED-ITEM SECTION ONLY, VALUE-OPT TABLE LEFT EMPTY.             
034800            MOVE 'BICYCLES'            TO WS-SECTION-NAME  (4).           
034900            MOVE 0.8000                 TO WS-SECTION-MULT  (4).          
035000            SET SECTION-NO-BUNDLE  (4)  TO TRUE.                          
035100            MOVE 0                      TO WS-SECTION-VALUE-CNT  (4).     
035200            MOVE 3                      TO WS-SECTION-EXCESS-CNT  (4).    
035300            MOVE 00300 TO WS-SECTION-EXCESS-OPT (4,1).                    
035400            MOVE 00400 TO WS-SECTION-EXCESS-OPT (4,2).                    
035500            MOVE 00500 TO WS-SECTION-EXCESS-OPT (4,3).                    
035600        100-EXIT.                                                         
035700            EXIT.                                                         
035800       *                                                                  
035900       *                                                                  
036000       * 200-READ-REQUEST  -  BATCH FLOW STEP 1.  ONE RECORD ONLY -       
036100       * THIS IS A SINGLE-REQUEST RATING RUN, NOT A STREAM OF             
036200       * REQUESTS, SO NO END-OF-FILE LOOP IS NEEDED HERE.                 
036300        200-READ-REQUEST.                                                 
036400            READ QUOTE-REQ-FILE INTO QUOTE-REQUEST-WS                     
036500                AT END                                                    
036600                    DISPLAY 'NO QUOTE-REQUEST RECORD PRESENT ON INQUOTE'  
036700                    MOVE 'NO QUOTE REQUEST RECORD WAS SUPPLIED'           
036800                                                  TO WS-ERROR-MSG         
036900                    SET REQUEST-REJECTED TO TRUE                          
037000            END-READ.                                                     
037100        200-EXIT.                                                         
037200            EXIT.                                                         
037300       *                                                                  
037400       * ==============================================================   
037500       * 300-VALIDATE-REQUEST  -  BUSINESS RULES 1 AND 2.  A RISK         
037600       * SCORE OF ZERO OR LESS, OR EITHER COVER LIST EMPTY, REJECTS       
037700       * THE WHOLE REQUEST BEFORE ANY QUOTE IS GENERATED.                 
037800       * ==============================================================   
037900        300-VALIDATE-REQUEST.                                             
038000       * RULE 1 - A ZERO OR NEGATIVE WRISK SCORE CANNOT BE RATED.         
038100            IF WQR-RISK-SCORE NOT > 0                                     
038200                MOVE 'WRISK SCORE HAS TO BE GREATER THAN ZERO'            
038300                                              TO WS-ERROR-MSG             
038400                SET REQUEST-REJECTED TO TRUE                              
038500                GO TO 300-EXIT                                            
038600            END-IF.                                                       
038700       * RULE 2 - BOTH COVER LISTS EMPTY MEANS NOTHING WAS ACTUALLY       
038800       * REQUESTED - THERE IS NOTHING FOR 400 OR 500 TO PRICE.            
038900            IF WQR-BUNDLE-COUNT = 0 OR WQR-NAMED-ITEM-COUNT = 0           
039000                MOVE 'NO COVER HAS BEEN REQUESTED'                        
039100                                              TO WS-ERROR-MSG             
039200                SET REQUEST-REJECTED TO TRUE                              
039300                GO TO 300-EXIT                                            
039400            END-IF.                                                       
039500       * RISK QUOTIENT IS DERIVED FROM THE WRISK SCORE ONCE HERE,         
039600       * THEN REUSED AS A CONSTANT BY EVERY 600-COMPUTE-QUOTE-PRICE       
039700       * CALL FOR THE REST OF THE RUN.                                    
039800            COMPUTE WS-RISK-QUOTIENT ROUNDED =                            
039900                (WQR-RISK-SCORE / 1000.0) * 0.0015.                       
040000        300-EXIT.                                                         
040100            EXIT.                                                         
040200       *                                                                  
040300       * ==============================================================   
040400       * 400-GENERATE-BUNDLE-QUOTES  -  BATCH FLOW STEP 4.  ONE PASS      
040500       * PER REQUESTED BUNDLE SECTION, IN REQUEST ORDER.                  
040600       * ==============================================================   
040700        400-GENERATE-BUNDLE-QUOTES.                                       
040800            PERFORM 410-GENERATE-ONE-BUNDLE                               
040900                VARYING WS-BUNDLE-IDX FROM 1 BY 1                         
041000                UNTIL WS-BUNDLE-IDX > WQR-BUNDLE-COUNT                    
041100                OR REQUEST-REJECTED.                                      
041200        400-EXIT.                                                         
041300            EXIT.                                                         
041400       *                                                                  
041500       *                                                                  
041600       * 410-GENERATE-ONE-BUNDLE  -  ONE REQUESTED BUNDLE SECTION.        
041700        410-GENERATE-ONE-BUNDLE.                                          
041800            MOVE WQR-BUNDLE-SECTION (WS-BUNDLE-IDX) TO WS-ITEM-SECTION.   
041900            PERFORM 415-VALIDATE-BUNDLE-SECTION THRU 415-EXIT.            
042000            IF REQUEST-REJECTED                                           
042100                GO TO 410-EXIT                                            
042200            END-IF.                                                       
042300            MOVE WS-SECTION-MULT (WS-SECT-IDX) TO WS-CALC-MULT.           
042400       * COVER KEY IS BUILT ONCE PER SECTION, NOT ONCE PER QUOTE -        
042500       * IT IS THE SAME FOR EVERY VALUE/EXCESS COMBINATION PRICED         
042600       * BY 430/440 BELOW FOR THIS BUNDLE SECTION.                        
042700            MOVE SPACES TO WQT-COVER-KEY.                                 
042800            STRING 'Bundle:'                           DELIMITED BY SIZE  
042900                WQR-BUNDLE-SECTION (WS-BUNDLE-IDX) DELIMITED BY SPACE     
043000                INTO WQT-COVER-KEY.                                       
043100            PERFORM 430-GENERATE-BUNDLE-VALUES                            
043200                VARYING WS-VALUE-IDX FROM 1 BY 1                          
043300                UNTIL WS-VALUE-IDX > WS-SECTION-VALUE-CNT (WS-SECT-IDX).  
043400        410-EXIT.                                                         
043500            EXIT.                                                         
043600       *                                                                  
043700        415-VALIDATE-BUNDLE-SECTION.                                      
043800       * BUSINESS RULE 3.  ONLY A SECTION FLAGGED SECTION-HAS-BUNDLE      
043900       * (GENERAL OR JEWELRY) MAY BE REQUESTED AS A BUNDLE COVER -        
044000       * ANY OTHER NAME, WHETHER A KNOWN NON-BUNDLE SECTION SUCH AS       
044100       * ELECTRONICS OR BICYCLES, OR A NAME NOT IN THE TABLE AT ALL,      
044200       * FALLS OUT AT END AND DRAWS THE SAME REJECTION MESSAGE.           
044300            SET WS-SECT-IDX TO 1.                                         
044400            SEARCH WS-SECTION-ENTRY                                       
044500                AT END                                                    
044600                    MOVE 'CAN ONLY REQUEST BUNDLE FOR GENERAL OR JEWELRY' 
044700                                                  TO WS-ERROR-MSG         
044800                    SET REQUEST-REJECTED TO TRUE                          
044900                WHEN WS-SECTION-NAME (WS-SECT-IDX) = WS-ITEM-SECTION      
045000                    AND SECTION-HAS-BUNDLE (WS-SECT-IDX)                  
045100                    CONTINUE                                              
045200            END-SEARCH.                                                   
045300        415-EXIT.                                                         
045400            EXIT.                                                         
045500       *                                                                  
045600        420-FIND-SECTION.                                                 
045700       * SHARED LOOKUP - CALLED FOR A NAMED-ITEM SECTION NAME (THE        
045800       * BUNDLE PATH HAS ITS OWN BUNDLE-RESTRICTED LOOKUP AT 415).        
045900       * WS-ITEM-SECTION HOLDS THE NAME TO LOOK UP, SET BY THE            
046000       * CALLER BEFORE THIS PERFORM.                                      
046100            SET WS-SECT-IDX TO 1.                                         
046200            SEARCH WS-SECTION-ENTRY                                       
046300                AT END                                                    
046400                    MOVE SPACES TO WS-ERROR-MSG                           
046500                    STRING WS-ITEM-SECTION    DELIMITED BY SPACE          
046600                           ' SECTION INVALID' DELIMITED BY SIZE           
046700                           INTO WS-ERROR-MSG                              
046800                    SET REQUEST-REJECTED TO TRUE                          
046900                WHEN WS-SECTION-NAME (WS-SECT-IDX) = WS-ITEM-SECTION      
047000                    CONTINUE                                              
047100            END-SEARCH.                                                   
047200        420-EXIT.                                                         
047300            EXIT.                                                         
047400       *                                                                  
047500       *                                                                  
047600       * 430-GENERATE-BUNDLE-VALUES  -  ONE SUM-INSURED OPTION OF         
047700       * THE SECTION CURRENTLY BEING PRICED.                              
047800        430-GENERATE-BUNDLE-VALUES.                                       
047900       * WS-VALUE-IDX IS SUPPLIED BY THE PERFORM VARYING IN 410 -         
048000       * THIS PARAGRAPH ONLY PICKS UP ONE VALUE OPTION AND FANS OUT       
048100       * ACROSS ALL OF THAT SECTIONS EXCESS OPTIONS.                      
048200            MOVE WS-SECTION-VALUE-OPT (WS-SECT-IDX, WS-VALUE-IDX)         
048300                TO WS-CALC-VALUE.                                         
048400            PERFORM 440-GENERATE-BUNDLE-EXCESS                            
048500                VARYING WS-EXCESS-IDX FROM 1 BY 1                         
048600                UNTIL WS-EXCESS-IDX > WS-SECTION-EXCESS-CNT (WS-SECT-IDX).
048700        430-EXIT.                                                         
048800            EXIT.                                                         
048900       *                                                                  
049000       *                                                                  
049100       * 440-GENERATE-BUNDLE-EXCESS  -  ONE EXCESS OPTION FOR THE         
049200       * VALUE SET IN 430 - PRICES AND WRITES ONE QUOTE.  WQT-            
049300       * COVER-KEY WAS ALREADY SET BY 410, ONCE FOR THE SECTION.          
049400        440-GENERATE-BUNDLE-EXCESS.                                       
049500            MOVE WS-SECTION-EXCESS-OPT (WS-SECT-IDX, WS-EXCESS-IDX)       
049600                TO WS-CALC-EXCESS.                                        
049700            PERFORM 600-COMPUTE-QUOTE-PRICE THRU 600-EXIT.                
049800            MOVE WS-CALC-VALUE  TO WQT-VALUE.                             
049900            MOVE WS-CALC-EXCESS TO WQT-EXCESS.                            
050000            MOVE WS-CALC-PRICE  TO WQT-PRICE.                             
050100            PERFORM 700-WRITE-QUOTE-RECORD THRU 700-EXIT.                 
050200        440-EXIT.                                                         
050300            EXIT.                                                         
050400       *                                                                  
050500       * ==============================================================   
050600       * 500-GENERATE-NAMED-ITEM-QUOTES  -  BATCH FLOW STEP 5.  ONE       
050700       * PASS PER REQUESTED NAMED-ITEM SPEC, IN REQUEST ORDER.            
050800       * ==============================================================   
050900        500-GENERATE-NAMED-ITEM-QUOTES.                                   
051000            PERFORM 510-GENERATE-ONE-ITEM                                 
051100                VARYING WS-ITEM-IDX FROM 1 BY 1                           
051200                UNTIL WS-ITEM-IDX > WQR-NAMED-ITEM-COUNT                  
051300                OR REQUEST-REJECTED.                                      
051400        500-EXIT.                                                         
051500            EXIT.                                                         
051600       *                                                                  
051700       *                                                                  
051800       * 510-GENERATE-ONE-ITEM  -  ONE REQUESTED NAMED-ITEM SPEC.         
051900        510-GENERATE-ONE-ITEM.                                            
052000            PERFORM 520-PARSE-ITEM-SPEC THRU 520-EXIT.                    
052100            IF REQUEST-REJECTED                                           
052200                GO TO 510-EXIT                                            
052300            END-IF.                                                       
052400            PERFORM 420-FIND-SECTION THRU 420-EXIT.                       
052500            IF REQUEST-REJECTED                                           
052600                GO TO 510-EXIT                                            
052700            END-IF.                                                       
052800            MOVE WS-SECTION-MULT (WS-SECT-IDX) TO WS-CALC-MULT.           
052900       * COVER KEY CARRIES THE WHOLE NAME:SECTION:VALUE SPEC, NOT         
053000       * JUST THE SECTION, SO TWO DIFFERENTLY NAMED ITEMS IN THE          
053100       * SAME SECTION DO NOT COLLIDE ON THE OUTPUT FILE.                  
053200            MOVE SPACES TO WQT-COVER-KEY.                                 
053300            STRING 'NamedItem:'                          DELIMITED BY SIZE
053400                WQR-NAMED-ITEM-SPEC (WS-ITEM-IDX)  DELIMITED BY SPACE     
053500                INTO WQT-COVER-KEY.                                       
053600            PERFORM 540-GENERATE-ITEM-EXCESS                              
053700                VARYING WS-EXCESS-IDX FROM 1 BY 1                         
053800                UNTIL WS-EXCESS-IDX > WS-SECTION-EXCESS-CNT (WS-SECT-IDX).
053900        510-EXIT.                                                         
054000            EXIT.                                                         
054100       *                                                                  
054200        520-PARSE-ITEM-SPEC.                                              
054300       * BUSINESS RULES 7 AND 8.  NAME:SECTION:VALUE IS UNSTRUNG          
054400       * ON THE COLON; FEWER THAN 3 PARTS, OR A NON-NUMERIC OR            
054500       * ZERO/NEGATIVE VALUE PART, REJECTS THE WHOLE REQUEST.             
054600       * THE VALUE PART IS UNSTRUNG INTO WS-ITEM-VALUE-RAW, A             
054700       * PLAIN (NOT JUSTIFIED) FIELD, WITH ITS EXACT LENGTH               
054800       * CAPTURED BY COUNT IN INTO WS-ITEM-VALUE-LEN - UNSTRING           
054900       * LEAVES THE DIGITS LEFT-JUSTIFIED WITH TRAILING SPACES AND        
055000       * DOES NOT HONOUR A JUSTIFIED RIGHT CLAUSE ON ITS OWN              
055100       * RECEIVING FIELD.  ONLY THE EXACT-LENGTH SUBSTRING IS THEN        
055200       * MOVED (AN ORDINARY MOVE DOES RIGHT-JUSTIFY) INTO                 
055300       * WS-ITEM-VALUE-X SO THE OLD ZERO-FILL/NUMERIC TEST BELOW          
055400       * SEES A PROPERLY RIGHT-JUSTIFIED VALUE.                           
055500            MOVE SPACES TO WS-ITEM-NAME WS-ITEM-SECTION                   
055600                WS-ITEM-VALUE-RAW WS-ITEM-EXTRA-4 WS-ITEM-EXTRA-5.        
055700            MOVE ZERO TO WS-PART-COUNT WS-ITEM-VALUE-LEN.                 
055800            UNSTRING WQR-NAMED-ITEM-SPEC (WS-ITEM-IDX) DELIMITED BY ':'   
055900                INTO WS-ITEM-NAME, WS-ITEM-SECTION,                       
056000                     WS-ITEM-VALUE-RAW COUNT IN WS-ITEM-VALUE-LEN,        
056100                     WS-ITEM-EXTRA-4, WS-ITEM-EXTRA-5                     
056200                TALLYING IN WS-PART-COUNT.                                
056300            IF WS-PART-COUNT < 3                                          
056400                MOVE 'ITEM NAME IS EXPECTED TO BE IN FORMAT'              
056500                     ' [NAME]:[CATEGORY]:[VALUE(INTEGER)]' TO WS-ERROR-MSG
056600                SET REQUEST-REJECTED TO TRUE                              
056700                GO TO 520-EXIT                                            
056800            END-IF.                                                       
056900            IF WS-ITEM-VALUE-LEN = 0                                      
057000                MOVE 'ITEM NAME IS EXPECTED TO BE IN FORMAT'              
057100                     ' [NAME]:[CATEGORY]:[VALUE(INTEGER)]' TO WS-ERROR-MSG
057200                SET REQUEST-REJECTED TO TRUE                              
057300                GO TO 520-EXIT                                            
057400            END-IF.                                                       
057500            IF WS-ITEM-VALUE-RAW (1:WS-ITEM-VALUE-LEN) NOT NUMERIC        
057600                MOVE 'ITEM NAME IS EXPECTED TO BE IN FORMAT'              
057700                     ' [NAME]:[CATEGORY]:[VALUE(INTEGER)]' TO WS-ERROR-MSG
057800                SET REQUEST-REJECTED TO TRUE                              
057900                GO TO 520-EXIT                                            
058000            END-IF.                                                       
058100            MOVE WS-ITEM-VALUE-RAW (1:WS-ITEM-VALUE-LEN)                  
058200                TO WS-ITEM-VALUE-X.                                       
058300            INSPECT WS-ITEM-VALUE-X REPLACING LEADING SPACE BY ZERO.      
058400            IF WS-ITEM-VALUE-N NOT > 0                                    
058500                MOVE 'ITEM VALUE HAS TO BE GREATER THAN ZERO'             
058600                                              TO WS-ERROR-MSG             
058700                SET REQUEST-REJECTED TO TRUE                              
058800                GO TO 520-EXIT                                            
058900            END-IF.                                                       
059000            MOVE WS-ITEM-VALUE-N TO WS-CALC-VALUE.                        
059100        520-EXIT.                                                         
059200            EXIT.                                                         
059300       *                                                                  
059400       *                                                                  
059500       * 540-GENERATE-ITEM-EXCESS  -  ONE EXCESS OPTION FOR THE           
059600       * ITEM VALUE PARSED IN 520 - PRICES AND WRITES ONE QUOTE.          
059700       * THE MIRROR OF 440 ON THE NAMED-ITEM SIDE - SAME SHAPE,           
059800       * DIFFERENT SOURCE FOR WS-CALC-VALUE (PARSED, NOT LOOKED UP).      
059900        540-GENERATE-ITEM-EXCESS.                                         
060000            MOVE WS-SECTION-EXCESS-OPT (WS-SECT-IDX, WS-EXCESS-IDX)       
060100                TO WS-CALC-EXCESS.                                        
060200            PERFORM 600-COMPUTE-QUOTE-PRICE THRU 600-EXIT.                
060300            MOVE WS-CALC-VALUE  TO WQT-VALUE.                             
060400            MOVE WS-CALC-EXCESS TO WQT-EXCESS.                            
060500            MOVE WS-CALC-PRICE  TO WQT-PRICE.                             
060600            PERFORM 700-WRITE-QUOTE-RECORD THRU 700-EXIT.                 
060700        540-EXIT.                                                         
060800            EXIT.                                                         
060900       *                                                                  
061000       * ==============================================================   
061100       * 600-COMPUTE-QUOTE-PRICE  -  BUSINESS RULE 10.  SHARED BY         
061200       * BOTH BUNDLE AND NAMED-ITEM GENERATION - WS-CALC-VALUE,           
061300       * WS-CALC-EXCESS AND WS-CALC-MULT MUST BE SET BY THE CALLER.       
061400       * THE RATING FORMULA IS RISK-QUOTIENT TIMES MULTIPLIER TIMES       
061500       * VALUE TIMES (ONE LESS EXCESS OVER VALUE).  THAT IS DONE IN       
061600       * ONE COMPUTE BELOW, ALGEBRAICALLY REDUCED TO RISK-QUOTIENT        
061700       * TIMES MULTIPLIER TIMES (VALUE LESS EXCESS), SO THE EXCESS/       
061800       * VALUE RATIO IS NEVER CARRIED IN A WORKING-STORAGE FIELD OF       
061900       * ITS OWN AND CANNOT OVERFLOW WHEN EXCESS EXCEEDS VALUE.           
062000       * ==============================================================   
062100        600-COMPUTE-QUOTE-PRICE.                                          
062200            COMPUTE WS-CALC-PRICE ROUNDED =                               
062300                WS-RISK-QUOTIENT * WS-CALC-MULT                           
062400                * (WS-CALC-VALUE - WS-CALC-EXCESS).                       
062500        600-EXIT.                                                         
062600            EXIT.                                                         
062700       *                                                                  
062800       *                                                                  
062900       * 700-WRITE-QUOTE-RECORD  -  SHARED BY BOTH THE BUNDLE AND         
063000       * NAMED-ITEM PATHS - WQT-COVER-KEY/VALUE/EXCESS/PRICE MUST         
063100       * ALL BE SET BY THE CALLER BEFORE THIS PERFORM.  NO ADDITIONAL     
063200       * VALIDATION HAPPENS HERE - THE WQT-OUT-WS FIELDS ARE TRUSTED      
063300       * BECAUSE EVERYTHING THAT COULD FAIL ALREADY HAS, UPSTREAM.        
063400        700-WRITE-QUOTE-RECORD.                                           
063500            WRITE QUOTE-OUT-REC FROM QUOTE-OUT-WS.                        
063600            ADD +1 TO WS-QUOTE-COUNT.                                     
063700        700-EXIT.                                                         
063800            EXIT.                                                         
063900       *                                                                  
064000       * ==============================================================   
064100       * 900-TERMINATE  -  CLOSE DOWN AND PRINT THE RUN SUMMARY.  A       
064200       * REJECTED REQUEST NEVER REACHES THIS POINT WITH ANY QUOTES        
064300       * WRITTEN, SO THE TWO DISPLAY LINES BELOW ARE MUTUALLY             
064400       * EXCLUSIVE - ONE REASON-TEXT LINE OR ONE QUOTE-COUNT LINE,        
064500       * NEVER BOTH, ON ANY GIVEN RUN.                                    
064600       * ==============================================================   
064700        900-TERMINATE.                                                    
064800            IF REQUEST-REJECTED                                           
064900                DISPLAY 'QUOTE REQUEST REJECTED - ' WS-ERROR-MSG          
065000            ELSE                                                          
065100                DISPLAY 'QUOTES WRITTEN ........ ' WS-QUOTE-COUNT         
065200            END-IF.                                                       
065300            CLOSE QUOTE-REQ-FILE.                                         
065400            CLOSE QUOTE-OUT-FILE.                                         
065500            DISPLAY 'QUOTEPRO - RATE QUOTATION RUN ENDED'.                
065600        900-EXIT.                                                         
065700            EXIT.                                                         
065800       *                                                                  
